000010****************************************************************
000020*                 Spot Decision Engine                         *
000030*                                                               *
000040*        Per-instance rule evaluation, called by SO000         *
000050*                                                               *
000060****************************************************************
000070*
000080 IDENTIFICATION          DIVISION.
000090*================================
000100*
000110     PROGRAM-ID.         SO010.
000120*
000130     AUTHOR.             D R Aldous.
000140*
000150     INSTALLATION.       Applewood Computers, Hatfield.
000160*
000170     DATE-WRITTEN.       14/09/88.
000180*
000190     DATE-COMPILED.
000200*
000210     SECURITY.           Copyright (C) 1988 - 2026 & later,
000220*                         Applewood Computers.  Distributed under
000230*                         the GNU General Public License.  See
000240*                         the file COPYING for details.
000250*
000260*    Remarks.            Decision Engine for the rental-fleet
000270*                         rate optimizer.  Called once per active
000280*                         fleet item by the posting driver, SO000.
000290*                         No files of its own - all data arrives
000300*                         and leaves via SO-CALL linkage.
000310*
000320*    Called Modules.     None.
000330*
000340*    Error messages used. None - all rejects are business
000350*                         outcomes, not program errors.
000360*
000370* Changes:
000380* 14/09/88 dra - 1.0.00 Created - leased vs owned plant rate
000390*                       decision engine for the fleet costing run.
000400* 02/11/89 dra -    .01 Added WL exclusion for items under a fixed
000410*                       term lease - these never get re-rated.
000420* 19/06/91 jlk -    .02 Risk band now driven off actual breakdown
000430*                       history not budget guess, per works memo.
000440* 23/02/94 jlk -    .03 Min saving percent now per-item, was a
000450*                       single site-wide constant.
000460* 08/09/97 mht -    .04 Rewrote A-series so first match wins and
000470*                       stops - was falling through and double
000480*                       rating some items.
000490* 30/11/98 mht -  Y2K.1 Year 2000 readiness sweep - no 2-digit
000500*                       year fields in this module, none needed.
000510* 14/01/99 mht -  Y2K.2 Confirmed compiled and run clean through
000520*                       a simulated 01/01/2000 batch, no changes.
000530* 11/05/03 mht -    .05 Decimal rate fields widened for the lorry
000540*                       fleet move to 4dp hire rates.
000550* 2026-02-18 drg - 2.0.00 Module gutted and rebuilt end to end as
000560*                       SO010, the decision engine for the new
000570*                       cloud compute spot-capacity batch - see
000580*                       project SPOPT-1 for the business case.
000590*                       Old leased-plant logic removed entire.
000600* 2026-02-24 drg -    .01 R1 stateful +10 was being added after
000610*                       the cap instead of before it - swapped
000620*                       order per spec walkthrough with reviewer.
000630* 2026-02-27 drg -    .02 A3 was firing ahead of A2 - re-ordered,
000640*                       first match now wins correctly.
000650* 2026-03-04 drg -    .03 Clamp negative save pct to zero on the
000660*                       way out - SO-CALL-SAVE-PCT is unsigned.
000670* 2026-03-09 drg -    .04 High-risk cut-in moved to a named
000680*                       constant, WS-RISK-THRESHOLD - reviewer
000690*                       wants it changeable without a recompile
000700*                       sign-off once ops confirm a value.
000710* 2026-03-11 drg -    .05 Added WS-RULE-TRACE so a rejected or
000720*                       held item can be traced back to the rule
000730*                       that fired, without re-running the item.
000740*
000750****************************************************************
000760*
000770 ENVIRONMENT             DIVISION.
000780*================================
000790*
000800 CONFIGURATION           SECTION.
000810 SOURCE-COMPUTER.        IBM-370.
000820 OBJECT-COMPUTER.        IBM-370.
000830 SPECIAL-NAMES.
000840     C01                 IS TOP-OF-FORM.
000850*
000860 DATA                    DIVISION.
000870*================================
000880*
000890 WORKING-STORAGE SECTION.
000900*-----------------------
000910 77  WS-PROG-NAME         PIC X(17) VALUE "SO010 (2.0.03)".
000920*
000930 01  WS-RISK-WORK.
000940     03  WS-RISK-RAW      PIC 9(03) COMP.
000950     03  WS-RISK-BAND-PT  PIC 9(03) COMP.
000960     03  WS-RISK-INTR-PT  PIC 9(03) COMP.
000970     03  FILLER           PIC X(04).
000980*
000990 01  WS-SAVE-WORK.
001000     03  WS-DIFF-RATE     PIC S9(03)V9(04) COMP-3.
001010     03  WS-SAVE-PCT-S    PIC S9(03)V9(02) COMP-3.
001020*                             Signed working copy - may go below
001030*                             zero ahead of the A2 clamp.
001040     03  WS-MON-SAVE-S    PIC S9(07)V9(02) COMP-3.
001050     03  FILLER           PIC X(04).
001060*
001070 01  WS-SWITCHES.
001080     03  WS-REJECTED      PIC X(01) VALUE "N".
001090*                             Y once a V-rule has fired.
001100     03  FILLER           PIC X(04).
001110*
001120 01  WS-THRESHOLDS.
001130     03  WS-RISK-THRESHOLD    PIC 9(03) VALUE 070.
001140*                                 High-risk cut-in, see .04 above.
001150     03  FILLER               PIC X(07).
001160 01  WS-THRESHOLDS-ALT REDEFINES WS-THRESHOLDS.
001170     03  WS-RISK-THRESHOLD-X  PIC X(03).
001180     03  FILLER               PIC X(07).
001190*
001200 01  WS-RULE-TRACE.
001210     03  WS-RULE-FIRED        PIC X(02) VALUE "00".
001220*                                 Last rule code applied - V1-V4,
001230*                                 R1, A1-A5 - set as each fires.
001240     03  FILLER               PIC X(08).
001250 01  WS-RULE-TRACE-ALT REDEFINES WS-RULE-TRACE.
001260     03  WS-RULE-FIRED-N      PIC 9(02).
001270     03  FILLER               PIC X(08).
001280*
001290 LINKAGE SECTION.
001300*===============
001310*
001320 COPY "wsolink.cob".
001330*
001340 PROCEDURE DIVISION USING SO-CALL-DATA.
001350*======================================
001360*
001370 000-MAIN-PARA.
001380     MOVE     "N"            TO WS-REJECTED.
001390     MOVE     ZERO           TO SO-CALL-RISK-SCORE
001400                                 SO-CALL-SAVE-PCT
001410                                 SO-CALL-MON-SAVINGS.
001420     MOVE     SPACES         TO SO-CALL-ACTION
001430                                 SO-CALL-REASON.
001440*
001450     PERFORM  100-VALIDATE-PARA THRU 100-EXIT.
001460     IF       WS-REJECTED = "Y"
001470              GO TO 000-EXIT.
001480*
001490     PERFORM  200-RISK-SCORE-PARA THRU 200-EXIT.
001500     PERFORM  300-SAVINGS-PARA    THRU 300-EXIT.
001510     PERFORM  400-SELECT-ACTION-PARA THRU 400-EXIT.
001520*
001530 000-EXIT.
001540     GOBACK.
001550*
001560 100-VALIDATE-PARA.
001570*    V1 INACTIVE - must be first, ahead of any price work.
001580     IF       SO-CALL-STATUS NOT = "A"
001590              MOVE "V1"        TO WS-RULE-FIRED
001600              MOVE "REJECT"    TO SO-CALL-ACTION
001610              MOVE "INACTIVE"  TO SO-CALL-REASON
001620              MOVE "Y"         TO WS-REJECTED
001630              GO TO 100-EXIT.
001640*    V2 NO-PRICE - no matching price row, or on-demand is zero
001650*                  (also protects the S1/S2 division below).
001660     IF       SO-CALL-PRICE-FOUND NOT = "Y"
001670        OR    SO-CALL-ONDEMAND = ZERO
001680              MOVE "V2"        TO WS-RULE-FIRED
001690              MOVE "REJECT"    TO SO-CALL-ACTION
001700              MOVE "NO-PRICE"  TO SO-CALL-REASON
001710              MOVE "Y"         TO WS-REJECTED
001720              GO TO 100-EXIT.
001730*    V3 BAD-LIFECYCLE.
001740     IF       SO-CALL-LIFECYCLE NOT = "O"
001750        AND   SO-CALL-LIFECYCLE NOT = "S"
001760              MOVE "V3"           TO WS-RULE-FIRED
001770              MOVE "REJECT"       TO SO-CALL-ACTION
001780              MOVE "BAD-LIFECYCLE" TO SO-CALL-REASON
001790              MOVE "Y"            TO WS-REJECTED
001800              GO TO 100-EXIT.
001810*    V4 CRITICAL-WL - critical workloads are never optimized.
001820     IF       SO-CALL-WORKLOAD = "C"
001830              MOVE "V4"         TO WS-RULE-FIRED
001840              MOVE "REJECT"     TO SO-CALL-ACTION
001850              MOVE "CRITICAL-WL" TO SO-CALL-REASON
001860              MOVE "Y"          TO WS-REJECTED
001870              GO TO 100-EXIT.
001880     MOVE     "--" TO WS-RULE-FIRED.
001890 100-EXIT.
001900     EXIT.
001910*
001920 200-RISK-SCORE-PARA.
001930*    R1  RISK-SCORE = (band * 15) + (intr-30d * 5), +10 flat
001940*        for stateful workloads, all before the cap at 100.
001950     MULTIPLY SO-CALL-INTR-BAND BY 15 GIVING WS-RISK-BAND-PT.
001960     MULTIPLY SO-CALL-INTR-30D  BY 5  GIVING WS-RISK-INTR-PT.
001970     ADD      WS-RISK-BAND-PT WS-RISK-INTR-PT GIVING WS-RISK-RAW.
001980     IF       SO-CALL-WORKLOAD = "T"
001990              ADD 10 TO WS-RISK-RAW.
002000     IF       WS-RISK-RAW > 100
002010              MOVE 100 TO SO-CALL-RISK-SCORE
002020     ELSE
002030              MOVE WS-RISK-RAW TO SO-CALL-RISK-SCORE.
002040 200-EXIT.
002050     EXIT.
002060*
002070 300-SAVINGS-PARA.
002080*    S1  SAVE-PCT = (on-demand - spot) / on-demand * 100,
002090*        2 decimals, rounded half-up.  May go negative - held
002100*        in the signed work field until the A2 clamp below.
002110     SUBTRACT SO-CALL-SPOT FROM SO-CALL-ONDEMAND
002120                              GIVING WS-DIFF-RATE.
002130     COMPUTE  WS-SAVE-PCT-S ROUNDED =
002140              (WS-DIFF-RATE / SO-CALL-ONDEMAND) * 100.
002150     IF       WS-SAVE-PCT-S < ZERO
002160              MOVE ZERO TO SO-CALL-SAVE-PCT
002170     ELSE
002180              MOVE WS-SAVE-PCT-S TO SO-CALL-SAVE-PCT.
002190*    S2  MONTHLY-SAVINGS = (on-demand - spot) * 730 hrs,
002200*        2 decimals, rounded half-up.  SO-CALL-MON-SAVINGS is
002210*        set properly once the action is known, below - HOLD
002220*        and REJECT always report zero.
002230     COMPUTE  WS-MON-SAVE-S ROUNDED = WS-DIFF-RATE * 730.
002240 300-EXIT.
002250     EXIT.
002260*
002270 400-SELECT-ACTION-PARA.
002280*    A1 HIGH-RISK - first matching rule wins, checked in order.
002290     IF       SO-CALL-RISK-SCORE NOT < WS-RISK-THRESHOLD
002300              MOVE "A1"         TO WS-RULE-FIRED
002310              MOVE "HIGH-RISK" TO SO-CALL-REASON
002320              IF    SO-CALL-LIFECYCLE = "S"
002330                    MOVE "ONDEMAND" TO SO-CALL-ACTION
002340                    COMPUTE SO-CALL-MON-SAVINGS ROUNDED =
002350                            WS-DIFF-RATE * 730 * -1
002360              ELSE
002370                    MOVE "HOLD" TO SO-CALL-ACTION
002380              END-IF
002390              GO TO 400-EXIT.
002400*    A2 NO-SAVINGS.
002410     IF       WS-SAVE-PCT-S NOT > ZERO
002420              MOVE "A2"         TO WS-RULE-FIRED
002430              MOVE "NO-SAVINGS" TO SO-CALL-REASON
002440              IF    SO-CALL-LIFECYCLE = "S"
002450                    MOVE "ONDEMAND" TO SO-CALL-ACTION
002460                    COMPUTE SO-CALL-MON-SAVINGS ROUNDED =
002470                            WS-DIFF-RATE * 730 * -1
002480              ELSE
002490                    MOVE "HOLD" TO SO-CALL-ACTION
002500              END-IF
002510              GO TO 400-EXIT.
002520*    A3 BELOW-MIN-SAVE - not worth the churn, hold regardless
002530*       of current lifecycle.
002540     IF       SO-CALL-SAVE-PCT < SO-CALL-MIN-SAVE-PCT
002550              MOVE "A3"              TO WS-RULE-FIRED
002560              MOVE "HOLD"            TO SO-CALL-ACTION
002570              MOVE "BELOW-MIN-SAVE"  TO SO-CALL-REASON
002580              GO TO 400-EXIT.
002590*    A4 ALREADY-SPOT - none of the above fired, savings already
002600*       realized, report zero monthly savings.
002610     IF       SO-CALL-LIFECYCLE = "S"
002620              MOVE "A4"           TO WS-RULE-FIRED
002630              MOVE "HOLD"         TO SO-CALL-ACTION
002640              MOVE "ALREADY-SPOT" TO SO-CALL-REASON
002650              MOVE ZERO           TO SO-CALL-MON-SAVINGS
002660              GO TO 400-EXIT.
002670*    A5 SWITCH-OK - on-demand, risk under threshold, savings at
002680*       or above the client minimum.
002690     MOVE     "A5"        TO WS-RULE-FIRED.
002700     MOVE     "SPOT"      TO SO-CALL-ACTION.
002710     MOVE     "SWITCH-OK" TO SO-CALL-REASON.
002720     MOVE     WS-MON-SAVE-S TO SO-CALL-MON-SAVINGS.
002730 400-EXIT.
002740     EXIT.
002750*
