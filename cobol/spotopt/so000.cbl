000010****************************************************************
000020*             Spot Capacity Optimization - Nightly             *
000030*                                                               *
000040*     Posting / Reporting driver - matched read of the         *
000050*     instance fleet against current pricing, decision per     *
000060*     instance via SO010, region and fleet control totals.     *
000070*                                                               *
000080****************************************************************
000090*
000100 IDENTIFICATION          DIVISION.
000110*================================
000120*
000130     PROGRAM-ID.         SO000.
000140*
000150     AUTHOR.             D R Aldous.
000160*
000170     INSTALLATION.       Applewood Computers, Hatfield.
000180*
000190     DATE-WRITTEN.       02/09/88.
000200*
000210     DATE-COMPILED.
000220*
000230     SECURITY.           Copyright (C) 1988 - 2026 & later,
000240*                         Applewood Computers.  Distributed under
000250*                         the GNU General Public License.  See
000260*                         the file COPYING for details.
000270*
000280*    Remarks.            Nightly fleet rate-optimization batch.
000290*                         Reads the fleet master and the current
000300*                         price file, decides per item via SO010
000310*                         and writes one decision record each,
000320*                         with region and fleet control totals
000330*                         on the printed summary.
000340*
000350*    Called Modules.     SO010.
000360*
000370*    Files used:
000380*                         INSTFILE   Fleet master  (input)
000390*                         PRICFILE   Price snapshot (input)
000400*                         DECFILE    Decisions      (output)
000410*                         RPTFILE    Summary print   (output)
000420*
000430*    Error messages used.
000440*                         SO901 - price table overflow, abend.
000450*
000460* Changes:
000470* 02/09/88 dra - 1.0.00 Created - nightly plant-hire vs buy rate
000480*                       optimizer, matched read of fleet master
000490*                       against the quarterly rate file.
000500* 02/11/89 dra -    .01 Added region control breaks - previously
000510*                       fleet totals only, depot managers asked
000520*                       for a depot-level subtotal.
000530* 19/06/91 jlk -    .02 Price table changed to a sorted in-memory
000540*                       table with a binary chop - sequential
000550*                       scan of the rate file per item was too
000560*                       slow once the fleet passed 2,000 units.
000570* 23/02/94 jlk -    .03 Overflow of the price table now abends
000580*                       with SO901 instead of silently truncating.
000590* 08/09/97 mht -    .04 Projected saving total now accumulates
000600*                       only on a rate-change decision, matching
000610*                       the revised costing policy.
000620* 30/11/98 mht -  Y2K.1 Year 2000 readiness sweep - all dates run
000630*                       through WS-Today-CCYYMMDD, no windowed
000640*                       2-digit years remain in this module.
000650* 14/01/99 mht -  Y2K.2 Confirmed compiled and run clean through
000660*                       a simulated 01/01/2000 batch, no changes.
000670* 11/05/03 mht -    .05 Decimal rate fields widened for the lorry
000680*                       fleet move to 4dp hire rates.
000690* 2026-02-18 drg - 2.0.00 Module gutted and rebuilt end to end as
000700*                       SO000, the posting/reporting driver for
000710*                       the new cloud compute spot-capacity batch
000720*                       - see project SPOPT-1 for the business
000730*                       case.  Old plant-hire logic removed
000740*                       entire; INSTFILE/PRICFILE/DECFILE/RPTFILE
000750*                       and the SO010 CALL are all new.
000760* 2026-02-20 drg -    .01 Price table size confirmed at 500 per
000770*                       the spec - was coded at 2,000 from the old
000780*                       plant-hire fleet size, wasted WS.
000790* 2026-02-25 drg -    .02 Region break was rolling the reject
000800*                       count into SPOT count on the fleet total -
000810*                       separate accumulators added.
000820* 2026-03-02 drg -    .03 Detail line savings edit picture fixed -
000830*                       trailing minus was dropping off a column
000840*                       short for the largest reverts.
000850*
000860****************************************************************
000870* Copyright Notice.
000880* ****************
000890*
000900* This program is part of the Applewood Computers rate and
000910* costing batch suite and is Copyright (c) Applewood Computers,
000920* 1988-2026 and later.
000930*
000940* This program is free software; you can redistribute it and/or
000950* modify it under the terms of the GNU General Public License as
000960* published by the Free Software Foundation; version 3 and later.
000970*
000980* It is distributed in the hope that it will be useful, but
000990* WITHOUT ANY WARRANTY; without even the implied warranty of
001000* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.  See the
001010* GNU General Public License for more details.
001020*
001030****************************************************************
001040*
001050 ENVIRONMENT             DIVISION.
001060*================================
001070*
001080 CONFIGURATION           SECTION.
001090 SOURCE-COMPUTER.        IBM-370.
001100 OBJECT-COMPUTER.        IBM-370.
001110 SPECIAL-NAMES.
001120     C01                 IS TOP-OF-FORM
001130     UPSI-0               OFF.
001140*                             UPSI-0 reserved for a future dry
001150*                             -run switch, not used yet.
001160*
001170 INPUT-OUTPUT             SECTION.
001180 FILE-CONTROL.
001190     COPY "selsoins.cob".
001200     COPY "selsoprc.cob".
001210     COPY "selsodec.cob".
001220     COPY "selsorpt.cob".
001230*
001240 DATA                    DIVISION.
001250*================================
001260*
001270 FILE SECTION.
001280*
001290     COPY "fdsoins.cob".
001300     COPY "fdsoprc.cob".
001310     COPY "fdsodec.cob".
001320     COPY "fdsorpt.cob".
001330*
001340 WORKING-STORAGE SECTION.
001350*-----------------------
001360 77  WS-PROG-NAME         PIC X(17) VALUE "SO000 (2.0.03)".
001370*
001380 01  WS-FILE-STATUS.
001390     03  INST-STATUS-CODE PIC XX  VALUE "00".
001400     03  PRIC-STATUS-CODE PIC XX  VALUE "00".
001410     03  DEC-STATUS-CODE  PIC XX  VALUE "00".
001420     03  RPT-STATUS-CODE  PIC XX  VALUE "00".
001430     03  FILLER           PIC X(04).
001440*
001450 01  WS-SWITCHES.
001460     03  WS-EOF-INST      PIC X(01) VALUE "N".
001470     03  WS-PRICE-FOUND   PIC X(01) VALUE "N".
001480     03  WS-FIRST-REGION  PIC X(01) VALUE "Y".
001490     03  FILLER           PIC X(05).
001500*
001510 01  WS-HOLD-REGION        PIC X(10) VALUE SPACES.
001520*
001530 COPY "wsoptab.cob".
001540*
001550 COPY "wsolink.cob".
001560*
001570 01  WS-COUNT-AREA.
001580     03  WS-RECS-READ     PIC 9(07) COMP  VALUE ZERO.
001590     03  WS-RECS-WRITTEN  PIC 9(07) COMP  VALUE ZERO.
001600     03  WS-PRIC-RECS-IN  PIC 9(05) COMP  VALUE ZERO.
001610     03  FILLER           PIC X(04).
001620*
001630 01  WS-REGION-TOTALS.
001640     03  WS-RG-PROCESSED  PIC 9(07) COMP  VALUE ZERO.
001650     03  WS-RG-SPOT-CNT   PIC 9(07) COMP  VALUE ZERO.
001660     03  WS-RG-ONDEM-CNT  PIC 9(07) COMP  VALUE ZERO.
001670     03  WS-RG-HOLD-CNT   PIC 9(07) COMP  VALUE ZERO.
001680     03  WS-RG-REJECT-CNT PIC 9(07) COMP  VALUE ZERO.
001690     03  WS-RG-SAVINGS    PIC S9(09)V99 COMP-3 VALUE ZERO.
001700     03  FILLER           PIC X(04).
001710*
001720 01  WS-FLEET-TOTALS.
001730     03  WS-FL-PROCESSED  PIC 9(07) COMP  VALUE ZERO.
001740     03  WS-FL-SPOT-CNT   PIC 9(07) COMP  VALUE ZERO.
001750     03  WS-FL-ONDEM-CNT  PIC 9(07) COMP  VALUE ZERO.
001760     03  WS-FL-HOLD-CNT   PIC 9(07) COMP  VALUE ZERO.
001770     03  WS-FL-REJECT-CNT PIC 9(07) COMP  VALUE ZERO.
001780     03  WS-FL-SAVINGS    PIC S9(09)V99 COMP-3 VALUE ZERO.
001790     03  FILLER           PIC X(04).
001800*
001810 01  WS-PRINT-CTL.
001820     03  WS-LINE-CNT      PIC 9(03) COMP  VALUE 99.
001830     03  WS-PAGE-CNT      PIC 9(03) COMP  VALUE ZERO.
001840     03  WS-PAGE-SIZE     PIC 9(03) COMP  VALUE 58.
001850     03  FILLER           PIC X(04).
001860*
001870 01  WS-TODAY-DATE.
001880     03  WS-TODAY-CCYYMMDD PIC 9(08).
001890     03  WS-TODAY-CCYY REDEFINES WS-TODAY-CCYYMMDD.
001900         05  WS-TD-CC      PIC 99.
001910         05  WS-TD-YY      PIC 99.
001920         05  WS-TD-MM      PIC 99.
001930         05  WS-TD-DD      PIC 99.
001940 01  WS-TODAY-EDIT         PIC X(10).
001950*
001960 01  WS-ERROR-MESSAGES.
001970     03  SO901            PIC X(46) VALUE
001980         "SO901 Price table full at 500 entries - abend".
001990     03  FILLER           PIC X(04).
002000*
002010 01  WS-REPORT-LINES.
002020     03  WS-HEAD-1.
002030         05  FILLER        PIC X(40) VALUE
002040             "SPOT OPTIMIZATION SUMMARY".
002050         05  FILLER        PIC X(12) VALUE "RUN DATE   ".
002060         05  WS-H1-DATE    PIC X(10).
002070         05  FILLER        PIC X(70) VALUE SPACES.
002080     03  WS-HEAD-2.
002090         05  FILLER        PIC X(06) VALUE "PAGE  ".
002100         05  WS-H2-PAGE    PIC ZZ9.
002110         05  FILLER        PIC X(123) VALUE SPACES.
002120     03  WS-HEAD-3.
002130         05  FILLER        PIC X(12) VALUE "INSTANCE ID ".
002140         05  FILLER        PIC X(11) VALUE "REGION    ".
002150         05  FILLER        PIC X(13) VALUE "TYPE        ".
002160         05  FILLER        PIC X(09) VALUE "ACTION   ".
002170         05  FILLER        PIC X(21) VALUE "REASON".
002180         05  FILLER        PIC X(06) VALUE "RISK  ".
002190         05  FILLER        PIC X(10) VALUE "SAVE PCT  ".
002200         05  FILLER        PIC X(17) VALUE "MONTHLY SAVINGS  ".
002210         05  FILLER        PIC X(33) VALUE SPACES.
002220     03  WS-DETAIL-LINE.
002230         05  WS-DT-INST-ID PIC X(12).
002240         05  FILLER        PIC X(01) VALUE SPACE.
002250         05  WS-DT-REGION  PIC X(10).
002260         05  FILLER        PIC X(01) VALUE SPACE.
002270         05  WS-DT-TYPE    PIC X(12).
002280         05  FILLER        PIC X(01) VALUE SPACE.
002290         05  WS-DT-ACTION  PIC X(08).
002300         05  FILLER        PIC X(01) VALUE SPACE.
002310         05  WS-DT-REASON  PIC X(20).
002320         05  FILLER        PIC X(01) VALUE SPACE.
002330         05  WS-DT-RISK    PIC ZZ9.
002340         05  FILLER        PIC X(03) VALUE SPACES.
002350         05  WS-DT-SAVEPCT PIC ZZ9.99.
002360         05  FILLER        PIC X(02) VALUE SPACES.
002370         05  WS-DT-MONSAVE PIC Z,ZZZ,ZZ9.99-.
002380         05  FILLER        PIC X(38) VALUE SPACES.
002390     03  WS-TOTAL-LINE.
002400         05  WS-TL-LABEL   PIC X(24).
002410         05  FILLER        PIC X(01) VALUE SPACE.
002420         05  WS-TL-PROC    PIC ZZZ,ZZ9.
002430         05  FILLER        PIC X(03) VALUE "SP=".
002440         05  WS-TL-SPOT    PIC ZZZ,ZZ9.
002450         05  FILLER        PIC X(03) VALUE "OD=".
002460         05  WS-TL-ONDEM   PIC ZZZ,ZZ9.
002470         05  FILLER        PIC X(03) VALUE "HD=".
002480         05  WS-TL-HOLD    PIC ZZZ,ZZ9.
002490         05  FILLER        PIC X(03) VALUE "RJ=".
002500         05  WS-TL-REJECT  PIC ZZZ,ZZ9.
002510         05  FILLER        PIC X(10) VALUE " SAVINGS=".
002520         05  WS-TL-SAVINGS PIC Z,ZZZ,ZZZ,ZZ9.99-.
002530         05  FILLER        PIC X(33) VALUE SPACES.
002540     03  WS-BLANK-LINE     PIC X(132) VALUE SPACES.
002550*
002560 LINKAGE SECTION.
002570*===============
002580*
002590 PROCEDURE DIVISION.
002600*===================
002610*
002620 000-MAIN-PARA.
002630     PERFORM  100-INITIALIZE-PARA     THRU 100-EXIT.
002640     PERFORM  200-LOAD-PRICE-TAB-PARA THRU 200-EXIT.
002650     PERFORM  300-PROCESS-INST-PARA   THRU 300-EXIT
002660              UNTIL WS-EOF-INST = "Y".
002670     PERFORM  900-END-OF-JOB-PARA     THRU 900-EXIT.
002680     PERFORM  950-DISPLAY-COUNTS-PARA THRU 950-EXIT.
002690     CLOSE    INST-FILE PRIC-FILE DEC-FILE RPT-FILE.
002700     STOP     RUN.
002710*
002720 100-INITIALIZE-PARA.
002730     ACCEPT   WS-TODAY-CCYYMMDD FROM DATE YYYYMMDD.
002740     MOVE     WS-TD-MM  TO WS-TODAY-EDIT (1:2).
002750     MOVE     "/"       TO WS-TODAY-EDIT (3:1).
002760     MOVE     WS-TD-DD  TO WS-TODAY-EDIT (4:2).
002770     MOVE     "/"       TO WS-TODAY-EDIT (6:1).
002780     MOVE     WS-TD-CC  TO WS-TODAY-EDIT (7:2).
002790     MOVE     WS-TD-YY  TO WS-TODAY-EDIT (9:2).
002800     OPEN     INPUT  INST-FILE.
002810     OPEN     INPUT  PRIC-FILE.
002820     OPEN     OUTPUT DEC-FILE.
002830     OPEN     OUTPUT RPT-FILE.
002840     READ     INST-FILE
002850              AT END MOVE "Y" TO WS-EOF-INST.
002860     IF       INST-STATUS-CODE = "00"
002870              ADD 1 TO WS-RECS-READ.
002880 100-EXIT.
002890     EXIT.
002900*
002910 200-LOAD-PRICE-TAB-PARA.
002920     MOVE     ZERO TO PRC-TAB-CNT.
002930     PERFORM  210-LOAD-ONE-PRICE-PARA THRU 210-EXIT
002940              UNTIL PRIC-STATUS-CODE NOT = "00".
002950 200-EXIT.
002960     EXIT.
002970*
002980 210-LOAD-ONE-PRICE-PARA.
002990     READ     PRIC-FILE
003000              AT END MOVE "10" TO PRIC-STATUS-CODE
003010              GO TO 210-EXIT.
003020     ADD      1 TO WS-PRIC-RECS-IN.
003030     IF       PRC-TAB-CNT NOT < PRC-TAB-MAX
003040              DISPLAY SO901
003050              MOVE 16 TO RETURN-CODE
003060              STOP RUN.
003070     ADD      1 TO PRC-TAB-CNT.
003080     MOVE     PRC-REGION     TO PRT-REGION    (PRC-TAB-CNT).
003090     MOVE     PRC-TYPE       TO PRT-TYPE      (PRC-TAB-CNT).
003100     MOVE     PRC-ONDEMAND   TO PRT-ONDEMAND  (PRC-TAB-CNT).
003110     MOVE     PRC-SPOT       TO PRT-SPOT      (PRC-TAB-CNT).
003120     MOVE     PRC-INTR-BAND  TO PRT-INTR-BAND (PRC-TAB-CNT).
003130 210-EXIT.
003140     EXIT.
003150*
003160 300-PROCESS-INST-PARA.
003170     IF       WS-FIRST-REGION = "Y"
003180              MOVE "N"         TO WS-FIRST-REGION
003190              MOVE INST-REGION TO WS-HOLD-REGION
003200     ELSE
003210     IF       INST-REGION NOT = WS-HOLD-REGION
003220              PERFORM 700-REGION-BREAK-PARA THRU 700-EXIT.
003230     PERFORM  400-LOOKUP-PRICE-PARA   THRU 400-EXIT.
003240     PERFORM  500-CALL-ENGINE-PARA    THRU 500-EXIT.
003250     PERFORM  600-WRITE-DECISION-PARA THRU 600-EXIT.
003260     PERFORM  650-ACCUM-TOTALS-PARA   THRU 650-EXIT.
003270     PERFORM  825-PRINT-DETAIL-PARA   THRU 825-EXIT.
003280     READ     INST-FILE
003290              AT END MOVE "Y" TO WS-EOF-INST.
003300     IF       WS-EOF-INST NOT = "Y"
003310              ADD 1 TO WS-RECS-READ.
003320 300-EXIT.
003330     EXIT.
003340*
003350 400-LOOKUP-PRICE-PARA.
003360     MOVE     "N" TO WS-PRICE-FOUND.
003370     IF       PRC-TAB-CNT = ZERO
003380              GO TO 400-EXIT.
003390     SEARCH ALL PRC-TAB-ENTRY
003400              AT END
003410                   MOVE "N" TO WS-PRICE-FOUND
003420              WHEN PRT-REGION (PRT-IDX) = INST-REGION
003430               AND PRT-TYPE   (PRT-IDX) = INST-TYPE
003440                   MOVE "Y" TO WS-PRICE-FOUND.
003450 400-EXIT.
003460     EXIT.
003470*
003480 500-CALL-ENGINE-PARA.
003490     MOVE     INST-STATUS       TO SO-CALL-STATUS.
003500     MOVE     INST-LIFECYCLE    TO SO-CALL-LIFECYCLE.
003510     MOVE     INST-WORKLOAD     TO SO-CALL-WORKLOAD.
003520     MOVE     INST-INTR-30D     TO SO-CALL-INTR-30D.
003530     MOVE     INST-MIN-SAVE-PCT TO SO-CALL-MIN-SAVE-PCT.
003540     MOVE     WS-PRICE-FOUND    TO SO-CALL-PRICE-FOUND.
003550     IF       WS-PRICE-FOUND = "Y"
003560              MOVE PRT-ONDEMAND  (PRT-IDX) TO SO-CALL-ONDEMAND
003570              MOVE PRT-SPOT      (PRT-IDX) TO SO-CALL-SPOT
003580              MOVE PRT-INTR-BAND (PRT-IDX) TO SO-CALL-INTR-BAND
003590     ELSE
003600              MOVE ZERO TO SO-CALL-ONDEMAND
003610                           SO-CALL-SPOT
003620                           SO-CALL-INTR-BAND.
003630     CALL     "SO010" USING SO-CALL-DATA.
003640 500-EXIT.
003650     EXIT.
003660*
003670 600-WRITE-DECISION-PARA.
003680     MOVE     INST-ID           TO DEC-INST-ID.
003690     MOVE     INST-REGION       TO DEC-REGION.
003700     MOVE     INST-TYPE         TO DEC-TYPE.
003710     MOVE     SO-CALL-ACTION    TO DEC-ACTION.
003720     MOVE     SO-CALL-REASON    TO DEC-REASON.
003730     MOVE     SO-CALL-RISK-SCORE TO DEC-RISK-SCORE.
003740     MOVE     SO-CALL-SAVE-PCT  TO DEC-SAVE-PCT.
003750     MOVE     SO-CALL-MON-SAVINGS TO DEC-MON-SAVINGS.
003760     WRITE    DEC-RECORD.
003770     ADD      1 TO WS-RECS-WRITTEN.
003780 600-EXIT.
003790     EXIT.
003800*
003810 650-ACCUM-TOTALS-PARA.
003820     ADD      1 TO WS-RG-PROCESSED.
003830     IF       SO-CALL-ACTION = "SPOT"
003840              ADD 1 TO WS-RG-SPOT-CNT
003850              ADD SO-CALL-MON-SAVINGS TO WS-RG-SAVINGS
003860     ELSE
003870     IF       SO-CALL-ACTION = "ONDEMAND"
003880              ADD 1 TO WS-RG-ONDEM-CNT
003890     ELSE
003900     IF       SO-CALL-ACTION = "HOLD"
003910              ADD 1 TO WS-RG-HOLD-CNT
003920     ELSE
003930     IF       SO-CALL-ACTION = "REJECT"
003940              ADD 1 TO WS-RG-REJECT-CNT.
003950 650-EXIT.
003960     EXIT.
003970*
003980 700-REGION-BREAK-PARA.
003990     PERFORM  830-PRINT-REGION-TOT-PARA THRU 830-EXIT.
004000     ADD      WS-RG-PROCESSED   TO WS-FL-PROCESSED.
004010     ADD      WS-RG-SPOT-CNT    TO WS-FL-SPOT-CNT.
004020     ADD      WS-RG-ONDEM-CNT   TO WS-FL-ONDEM-CNT.
004030     ADD      WS-RG-HOLD-CNT    TO WS-FL-HOLD-CNT.
004040     ADD      WS-RG-REJECT-CNT  TO WS-FL-REJECT-CNT.
004050     ADD      WS-RG-SAVINGS     TO WS-FL-SAVINGS.
004060     MOVE     ZERO TO WS-RG-PROCESSED WS-RG-SPOT-CNT
004070                       WS-RG-ONDEM-CNT WS-RG-HOLD-CNT
004080                       WS-RG-REJECT-CNT.
004090     MOVE     ZERO TO WS-RG-SAVINGS.
004100     MOVE     INST-REGION TO WS-HOLD-REGION.
004110 700-EXIT.
004120     EXIT.
004130*
004140 800-PRINT-HEADINGS-PARA.
004150     MOVE     WS-TODAY-EDIT TO WS-H1-DATE.
004160     ADD      1 TO WS-PAGE-CNT.
004170     MOVE     WS-PAGE-CNT TO WS-H2-PAGE.
004180     WRITE    RPT-RECORD FROM WS-HEAD-1 AFTER ADVANCING PAGE.
004190     WRITE    RPT-RECORD FROM WS-HEAD-2 AFTER ADVANCING 1.
004200     WRITE    RPT-RECORD FROM WS-BLANK-LINE AFTER ADVANCING 1.
004210     WRITE    RPT-RECORD FROM WS-HEAD-3 AFTER ADVANCING 1.
004220     MOVE     4 TO WS-LINE-CNT.
004230 800-EXIT.
004240     EXIT.
004250*
004260 825-PRINT-DETAIL-PARA.
004270     IF       WS-LINE-CNT NOT < WS-PAGE-SIZE
004280              PERFORM 800-PRINT-HEADINGS-PARA THRU 800-EXIT.
004290     MOVE     INST-ID           TO WS-DT-INST-ID.
004300     MOVE     INST-REGION       TO WS-DT-REGION.
004310     MOVE     INST-TYPE         TO WS-DT-TYPE.
004320     MOVE     SO-CALL-ACTION    TO WS-DT-ACTION.
004330     MOVE     SO-CALL-REASON    TO WS-DT-REASON.
004340     MOVE     SO-CALL-RISK-SCORE TO WS-DT-RISK.
004350     MOVE     SO-CALL-SAVE-PCT  TO WS-DT-SAVEPCT.
004360     MOVE     SO-CALL-MON-SAVINGS TO WS-DT-MONSAVE.
004370     WRITE    RPT-RECORD FROM WS-DETAIL-LINE AFTER ADVANCING 1.
004380     ADD      1 TO WS-LINE-CNT.
004390 825-EXIT.
004400     EXIT.
004410*
004420 830-PRINT-REGION-TOT-PARA.
004430     IF       WS-LINE-CNT NOT < WS-PAGE-SIZE
004440              PERFORM 800-PRINT-HEADINGS-PARA THRU 800-EXIT.
004450     WRITE    RPT-RECORD FROM WS-BLANK-LINE AFTER ADVANCING 1.
004460     STRING   "REGION " DELIMITED SIZE
004470              WS-HOLD-REGION DELIMITED SIZE
004480              " TOTALS:" DELIMITED SIZE
004490              INTO WS-TL-LABEL.
004500     MOVE     WS-RG-PROCESSED TO WS-TL-PROC.
004510     MOVE     WS-RG-SPOT-CNT  TO WS-TL-SPOT.
004520     MOVE     WS-RG-ONDEM-CNT TO WS-TL-ONDEM.
004530     MOVE     WS-RG-HOLD-CNT  TO WS-TL-HOLD.
004540     MOVE     WS-RG-REJECT-CNT TO WS-TL-REJECT.
004550     MOVE     WS-RG-SAVINGS   TO WS-TL-SAVINGS.
004560     WRITE    RPT-RECORD FROM WS-TOTAL-LINE AFTER ADVANCING 1.
004570     WRITE    RPT-RECORD FROM WS-BLANK-LINE AFTER ADVANCING 1.
004580     ADD      3 TO WS-LINE-CNT.
004590 830-EXIT.
004600     EXIT.
004610*
004620 840-PRINT-FLEET-TOT-PARA.
004630     IF       WS-LINE-CNT NOT < WS-PAGE-SIZE
004640              PERFORM 800-PRINT-HEADINGS-PARA THRU 800-EXIT.
004650     MOVE     "FLEET TOTALS:           " TO WS-TL-LABEL.
004660     MOVE     WS-FL-PROCESSED TO WS-TL-PROC.
004670     MOVE     WS-FL-SPOT-CNT  TO WS-TL-SPOT.
004680     MOVE     WS-FL-ONDEM-CNT TO WS-TL-ONDEM.
004690     MOVE     WS-FL-HOLD-CNT  TO WS-TL-HOLD.
004700     MOVE     WS-FL-REJECT-CNT TO WS-TL-REJECT.
004710     MOVE     WS-FL-SAVINGS   TO WS-TL-SAVINGS.
004720     WRITE    RPT-RECORD FROM WS-TOTAL-LINE AFTER ADVANCING 1.
004730 840-EXIT.
004740     EXIT.
004750*
004760 900-END-OF-JOB-PARA.
004770     IF       WS-RECS-READ NOT = ZERO
004780              PERFORM 700-REGION-BREAK-PARA THRU 700-EXIT.
004790     PERFORM  840-PRINT-FLEET-TOT-PARA THRU 840-EXIT.
004800 900-EXIT.
004810     EXIT.
004820*
004830 950-DISPLAY-COUNTS-PARA.
004840     DISPLAY  "SO000 INSTANCES READ    = " WS-RECS-READ.
004850     DISPLAY  "SO000 DECISIONS WRITTEN = " WS-RECS-WRITTEN.
004860     DISPLAY  "SO000 PRICE ROWS LOADED = " WS-PRIC-RECS-IN.
004870 950-EXIT.
004880     EXIT.
004890*
