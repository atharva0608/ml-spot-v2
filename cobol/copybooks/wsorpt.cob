000010*****************************************************
000020*                                                   *
000030*  Record Definition For Print File (RPTFILE)      *
000040*     SPOT OPTIMIZATION SUMMARY, 132 col print      *
000050*****************************************************
000060*  File size 132 bytes.  Fixed, line sequential.
000070*
000080* 04/03/26 vbc - Created for SO000.
000090*
000100 01  RPT-RECORD.
000110     03  RPT-DETAIL           PIC X(131).
000120     03  FILLER               PIC X(01).
000130*
