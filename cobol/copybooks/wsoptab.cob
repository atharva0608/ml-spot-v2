000010*****************************************************
000020*                                                   *
000030*  Working-Storage Pricing Table                   *
000040*     Loaded from PRICFILE at SOJ, held sorted     *
000050*     Region + Type for SEARCH ALL binary search   *
000060*****************************************************
000070*
000080* 04/03/26 vbc - Created for SO000.
000090* 12/03/26 vbc - Key fields wrapped in PRT-KEY so the
000100*                whole key can be moved/compared in one
000110*                hit - added PRT-KEY-ALT for that.
000120*
000130 01  PRC-TABLE-AREA.
000140     03  PRC-TAB-MAX          PIC 9(03) COMP  VALUE 500.
000150     03  PRC-TAB-CNT          PIC 9(03) COMP  VALUE ZERO.
000160     03  PRC-TAB-ENTRY        OCCURS 500 TIMES
000170                               ASCENDING KEY PRT-REGION PRT-TYPE
000180                               INDEXED BY PRT-IDX.
000190         05  PRT-KEY.
000200             07  PRT-REGION   PIC X(10).
000210             07  PRT-TYPE     PIC X(12).
000220         05  PRT-KEY-ALT REDEFINES PRT-KEY
000230                              PIC X(22).
000240         05  PRT-ONDEMAND     PIC 9(03)V9(04).
000250         05  PRT-SPOT         PIC 9(03)V9(04).
000260         05  PRT-INTR-BAND    PIC 9(01).
000270         05  FILLER           PIC X(04).
000280*
