000010*  FD For Optimization Summary Print File.
000020*
000030 FD  RPT-FILE.
000040     COPY "wsorpt.cob".
000050*
