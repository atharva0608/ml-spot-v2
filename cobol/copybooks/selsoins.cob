000010*  SELECT For Instance Master File.
000020*
000030     SELECT INST-FILE     ASSIGN       INSTFILE
000040                          ORGANIZATION LINE SEQUENTIAL
000050                          STATUS       INST-STATUS-CODE.
000060*
