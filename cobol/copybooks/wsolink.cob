000010*****************************************************
000020*                                                   *
000030*  Linkage Block For The SO000 / SO010 Call        *
000040*     One instance + its matched price, passed     *
000050*     each time SO000 calls the decision engine.   *
000060*****************************************************
000070*
000080* 04/03/26 vbc - Created for SO000/SO010.
000090* 11/03/26 vbc - Added SO-CALL-PRICE-FOUND after V2
000100*                testing showed missing prices were
000110*                slipping past as zero-price matches.
000120* 15/03/26 vbc - Added SO-CALL-MON-SAVINGS-ALT so the
000130*                dump utility can list it unedited
000140*                without the trailing sign byte.
000150*
000160 01  SO-CALL-DATA.
000170     03  SO-CALL-INPUT.
000180         05  SO-CALL-STATUS       PIC X(01).
000190         05  SO-CALL-LIFECYCLE    PIC X(01).
000200         05  SO-CALL-WORKLOAD     PIC X(01).
000210         05  SO-CALL-INTR-30D     PIC 9(03).
000220         05  SO-CALL-MIN-SAVE-PCT PIC 9(02)V9(02).
000230         05  SO-CALL-PRICE-FOUND  PIC X(01).
000240*                                     Y or N, set by SO000 lookup.
000250         05  SO-CALL-ONDEMAND     PIC 9(03)V9(04).
000260         05  SO-CALL-SPOT         PIC 9(03)V9(04).
000270         05  SO-CALL-INTR-BAND    PIC 9(01).
000280         05  FILLER               PIC X(05).
000290     03  SO-CALL-OUTPUT.
000300         05  SO-CALL-ACTION       PIC X(08).
000310         05  SO-CALL-REASON       PIC X(20).
000320         05  SO-CALL-RISK-SCORE   PIC 9(03).
000330         05  SO-CALL-SAVE-PCT     PIC 9(03)V9(02).
000340         05  SO-CALL-MON-SAVINGS  PIC S9(07)V9(02)
000350                                  SIGN IS TRAILING SEPARATE.
000360         05  SO-CALL-MON-SAVE-ALT REDEFINES SO-CALL-MON-SAVINGS
000370                                  PIC X(10).
000380         05  FILLER               PIC X(05).
000390*
