000010*****************************************************
000020*                                                   *
000030*  Record Definition For Decision Record           *
000040*           File (DECFILE)                         *
000050*     Write order = INSTFILE read order            *
000060*****************************************************
000070*  File size 100 bytes.  Fixed, line sequential.
000080*
000090* 04/03/26 vbc - Created for SO000/SO010.
000100* 09/03/26 vbc - Made DEC-MON-SAVINGS trailing sep sign
000110*                after Param tester found - sign lost.
000120*
000130 01  DEC-RECORD.
000140     03  DEC-INST-ID          PIC X(12).
000150     03  DEC-REGION           PIC X(10).
000160     03  DEC-TYPE             PIC X(12).
000170     03  DEC-ACTION           PIC X(08).
000180*                                 SPOT, ONDEMAND, HOLD or REJECT.
000190     03  DEC-REASON           PIC X(20).
000200*                                 Rule code that drove decision.
000210     03  DEC-RISK-SCORE       PIC 9(03).
000220     03  DEC-SAVE-PCT         PIC 9(03)V9(02).
000230     03  DEC-MON-SAVINGS      PIC S9(07)V9(02)
000240                              SIGN IS TRAILING SEPARATE.
000250*                                 Negative for a cost-increase.
000260     03  FILLER               PIC X(20).
000270*
