000010*  SELECT For Decision Output File.
000020*
000030     SELECT DEC-FILE      ASSIGN       DECFILE
000040                          ORGANIZATION LINE SEQUENTIAL
000050                          STATUS       DEC-STATUS-CODE.
000060*
