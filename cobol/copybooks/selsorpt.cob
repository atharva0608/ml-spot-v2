000010*  SELECT For Optimization Summary Print File.
000020*
000030     SELECT RPT-FILE      ASSIGN       RPTFILE
000040                          ORGANIZATION LINE SEQUENTIAL
000050                          STATUS       RPT-STATUS-CODE.
000060*
