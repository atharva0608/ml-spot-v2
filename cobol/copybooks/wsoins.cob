000010*****************************************************
000020*                                                   *
000030*  Record Definition For Instance Master           *
000040*           File (INSTFILE)                        *
000050*     Uses Inst-Id as key                          *
000060*****************************************************
000070*  File size 80 bytes.  Fixed, line sequential.
000080*
000090* 04/03/26 vbc - Created for SO000/SO010.
000100*
000110 01  INST-RECORD.
000120     03  INST-ID              PIC X(12).
000130     03  INST-REGION          PIC X(10).
000140     03  INST-TYPE            PIC X(12).
000150     03  INST-LIFECYCLE       PIC X(01).
000160*                                 O = On-Demand, S = Spot
000170     03  INST-WORKLOAD        PIC X(01).
000180*                                 S=Stateless/T=Stateful/C=Crit.
000190     03  INST-UPTIME-HRS      PIC 9(05).
000200     03  INST-INTR-30D        PIC 9(03).
000210     03  INST-MIN-SAVE-PCT    PIC 9(02)V9(02).
000220     03  INST-STATUS          PIC X(01).
000230*                                 A = Active, I = Inactive
000240     03  FILLER               PIC X(31).
000250*
