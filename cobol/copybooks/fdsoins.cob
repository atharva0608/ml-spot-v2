000010*  FD For Instance Master File.
000020*
000030 FD  INST-FILE.
000040     COPY "wsoins.cob".
000050*
