000010*****************************************************
000020*                                                   *
000030*  Record Definition For Pricing Snapshot          *
000040*           File (PRICFILE)                        *
000050*     One rec per Region + Type, sorted ditto      *
000060*****************************************************
000070*  File size 60 bytes.  Fixed, line sequential.
000080*
000090* 04/03/26 vbc - Created for SO000/SO010.
000100*
000110 01  PRC-RECORD.
000120     03  PRC-REGION           PIC X(10).
000130     03  PRC-TYPE             PIC X(12).
000140     03  PRC-ONDEMAND         PIC 9(03)V9(04).
000150*                                 On-demand price/hr, USD.
000160     03  PRC-SPOT             PIC 9(03)V9(04).
000170*                                 Current spot price/hr, USD.
000180     03  PRC-INTR-BAND        PIC 9(01).
000190*                                 1 = under 5%  ...  5 = over 20%.
000200     03  FILLER               PIC X(23).
000210*
