000010*  FD For Pricing Snapshot File.
000020*
000030 FD  PRIC-FILE.
000040     COPY "wsoprc.cob".
000050*
