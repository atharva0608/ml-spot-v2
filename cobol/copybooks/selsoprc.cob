000010*  SELECT For Pricing Snapshot File.
000020*
000030     SELECT PRIC-FILE     ASSIGN       PRICFILE
000040                          ORGANIZATION LINE SEQUENTIAL
000050                          STATUS       PRIC-STATUS-CODE.
000060*
