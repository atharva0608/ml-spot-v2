000010*  FD For Decision Output File.
000020*
000030 FD  DEC-FILE.
000040     COPY "wsodec.cob".
000050*
